000100******************************************************************
000110*                                                                *
000120*    SCRBETR  --  SCRATCH-CARD BET TRANSACTION RECORD            *
000130*                                                                *
000140*    ONE BET-RECORD PER ROUND OF PLAY.  SCRGAME READS THESE IN   *
000150*    ARRIVAL ORDER FROM THE BET FILE -- NO KEY, NO SORT.         *
000160*                                                                *
000170*    CHANGE LOG                                                  *
000180*    ----------                                                  *
000190*    08/14/1991  CJT  TKT0014  ORIGINAL COPYBOOK FOR SCRGAME.
000200*    02/11/1997  RLH  TKT0112  WIDENED BET-AMOUNT TO S9(09)V99 --
000210*                              THE OLD S9(05)V99 FIELD OVERFLOWED
000220*                              ON THE HIGH-ROLLER PROMO FILE.
000230******************************************************************
000240*
000250 01  BET-RECORD.
000260     05  BET-ID                      PIC 9(06).
000270     05  BET-AMOUNT                  PIC S9(09)V99.
000280     05  FILLER                      PIC X(10).
