000100******************************************************************
000110*                                                                *
000120*    SCRCFGR  --  SCRATCH-CARD GAME CONFIGURATION RECORD         *
000130*                                                                *
000140*    ONE CONFIG-RECORD IS READ ONCE, AT THE START OF THE RUN,    *
000150*    BY SCRGAME.  IT IS THE FLATTENED, FIXED-FORMAT EQUIVALENT   *
000160*    OF THE ORIGINAL GAME-CONFIG DOCUMENT -- EVERY TABLE BELOW   *
000170*    IS CARRIED AT ITS SHOP-STANDARD MAXIMUM SIZE AND THE        *
000180*    ASSOCIATED -COUNT FIELD SAYS HOW MANY ENTRIES OF IT ARE     *
000190*    ACTUALLY IN USE FOR THIS RUN.                               *
000200*                                                                *
000210*    CHANGE LOG                                                  *
000220*    ----------                                                  *
000230*    08/14/1991  CJT  TKT0014  ORIGINAL COPYBOOK FOR SCRGAME.
000240*    03/02/1993  CJT  TKT0061  ADDED WC-GROUP (FREE-TEXT LABEL,
000250*                              CARRIED THROUGH, NOT USED IN ANY
000260*                              CALCULATION).
000270*    11/19/1994  RLH  TKT0088  RAISED SYMBOL-TABLE MAX TO 20
000280*                              SYMBOLS FOR THE HOLIDAY +1000
000290*                              PROMO BOARD.
000300*    06/05/1996  CJT  TKT0103  ADDED BONUS-PROB-TABLE FOR THE
000310*                              BONUS-SYMBOL DRAW (MISS/10X/
000320*                              +1000 AND THE LIKE).
000330*    01/22/1999  RLH  TKT0140  Y2K REVIEW OF THIS COPYBOOK --
000340*                              NO 2-DIGIT YEAR FIELDS PRESENT.
000350*                              NO CHANGE REQUIRED.
000360*    09/08/2001  PDQ  TKT0177  RAISED WC-AREA-CELL-TABLE MAX TO
000370*                              10 CELLS TO COVER A 5X5 DIAGONAL.
000380*    04/30/2004  PDQ  TKT0205  DOCUMENTED TABLE MAXIMA IN THE
000390*                              BANNER BELOW, NO LAYOUT CHANGE.
000400******************************************************************
000410*
000420* TABLE MAXIMA IN THIS COPYBOOK:
000430*    CFG-SYMBOL-TABLE .......... 20 SYMBOLS
000440*    CFG-WIN-COMBO-TABLE ........ 10 COMBINATIONS
000450*    WC-AREA-TABLE (PER COMBO) .. 10 COVERED AREAS
000460*    WC-AREA-CELL-TABLE (PER AREA) 10 CELLS
000470*    CFG-STD-PROB-TABLE ......... 25 CELLS   (5 ROWS X 5 COLUMNS)
000480*    SP-SYMBOL-TABLE (PER CELL) . 10 SYMBOL/WEIGHT PAIRS
000490*    CFG-BONUS-PROB-TABLE ....... 10 BONUS SYMBOL/WEIGHT PAIRS
000500*
000510 01  CONFIG-RECORD.
000520     05  CFG-ROWS                    PIC 9(02).
000530     05  CFG-COLUMNS                 PIC 9(02).
000540     05  CFG-SYMBOL-COUNT            PIC 9(03).
000550     05  CFG-SYMBOL-TABLE OCCURS 20 TIMES.
000560         10  SYM-NAME                PIC X(10).
000570         10  SYM-REWARD-MULTIPLIER   PIC S9(05)V9(04).
000580         10  SYM-TYPE                PIC X(10).
000590         10  SYM-EXTRA               PIC S9(09)V99.
000600         10  SYM-IMPACT              PIC X(20).
000610     05  CFG-WIN-COMBO-COUNT         PIC 9(03).
000620     05  CFG-WIN-COMBO-TABLE OCCURS 10 TIMES.
000630         10  WC-NAME                 PIC X(32).
000640         10  WC-REWARD-MULTIPLIER    PIC S9(05)V9(04).
000650         10  WC-WHEN                 PIC X(16).
000660         10  WC-COUNT                PIC 9(03).
000670         10  WC-GROUP                PIC X(20).
000680         10  WC-AREA-COUNT           PIC 9(02).
000690         10  WC-AREA-TABLE OCCURS 10 TIMES.
000700             15  WC-AREA-CELL-COUNT  PIC 9(02).
000710             15  WC-AREA-CELL-TABLE OCCURS 10 TIMES.
000720                 20  WC-CELL-ROW     PIC 9(02).
000730                 20  WC-CELL-COL     PIC 9(02).
000740     05  CFG-STD-PROB-COUNT          PIC 9(03).
000750     05  CFG-STD-PROB-TABLE OCCURS 25 TIMES.
000760         10  SP-ROW                  PIC 9(02).
000770         10  SP-COL                  PIC 9(02).
000780         10  SP-SYMBOL-COUNT         PIC 9(03).
000790         10  SP-SYMBOL-TABLE OCCURS 10 TIMES.
000800             15  SP-SYM-NAME         PIC X(10).
000810             15  SP-SYM-WEIGHT       PIC 9(06).
000820     05  CFG-BONUS-PROB-COUNT        PIC 9(03).
000830     05  CFG-BONUS-PROB-TABLE OCCURS 10 TIMES.
000840         10  BP-SYM-NAME             PIC X(10).
000850         10  BP-SYM-WEIGHT           PIC 9(06).
000860     05  FILLER                      PIC X(20).
