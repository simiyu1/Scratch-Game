000100******************************************************************
000110*                                                                *
000120*    SCRGAME  --  SCRATCH-CARD GAME ENGINE (BATCH)               *
000130*                                                                *
000140*    READS ONE CONFIG-RECORD (SYMBOL TABLE, WINNING-COMBINATION  *
000150*    RULES, AND STANDARD/BONUS SYMBOL PROBABILITY TABLES), THEN  *
000160*    READS THE BET FILE ONE BET-RECORD AT A TIME, PLAYS ONE      *
000170*    ROUND OF THE SCRATCH-CARD GAME FOR EACH BET, AND WRITES ONE *
000180*    RESULT-RECORD PER BET TO THE RESULT FILE.  EACH ROUND IS    *
000190*    INDEPENDENT -- NO STATE CARRIES FROM ONE BET TO THE NEXT.   *
000200*                                                                *
000210*    PORTED FROM THE ORIGINAL DESKTOP-STYLE SINGLE-ROUND ENGINE  *
000220*    TO THIS SHOP'S USUAL SEQUENTIAL READ/CALCULATE/WRITE BATCH  *
000230*    SHAPE -- SEE TKT0014.                                       *
000240*                                                                *
000250******************************************************************
000260*
000270*    CHANGE LOG
000280*    ----------
000290*    08/14/1991  CJT  TKT0014  ORIGINAL PROGRAM.  MATRIX
000300*                              GENERATION AND SAME-SYMBOLS
000310*                              WINNING-COMBINATION CHECK ONLY.
000320*    10/02/1991  CJT  TKT0027  ADDED LINEAR-SYMBOLS CHECKING
000330*                              (COVERED-AREA TABLE SCAN).
000340*    03/02/1993  CJT  TKT0061  ADDED WC-GROUP TO THE CONFIG
000350*                              COPYBOOK.  CARRIED THROUGH TO
000360*                              NOWHERE -- NOT USED BY ANY
000370*                              CALCULATION IN THIS PROGRAM.
000380*    11/19/1994  RLH  TKT0088  RAISED SYMBOL-TABLE MAX TO 20 FOR
000390*                              THE HOLIDAY "+1000" PROMO BOARD.
000400*    06/05/1996  CJT  TKT0103  ADDED BONUS-SYMBOL DRAW AND
000410*                              APPLY-BONUS-SYMBOL LOGIC
000420*                              (MULTIPLY_REWARD / EXTRA_BONUS).
000430*    02/11/1997  RLH  TKT0112  WIDENED BET-AMOUNT AND REWARD TO
000440*                              S9(09)V99 -- SEE SCRBETR CHANGE
000450*                              LOG.  REJECTS OVERFLOWING ROUNDS
000460*                              INSTEAD OF LETTING COMPUTE
000470*                              TRUNCATE THEM.
000480*    01/22/1999  RLH  TKT0140  Y2K REVIEW.  WS-DATETIME IS A
000490*                              4-DIGIT-YEAR FUNCTION CURRENT-DATE
000500*                              GROUP ALREADY -- NO CHANGE MADE.
000510*    07/14/1999  RLH  TKT0144  ADDED UPSI-0 TRACE SWITCH SO THE
000520*                              OPERATOR CAN TURN ON A DISPLAY OF
000530*                              EACH DRAWN CELL, NO RECOMPILE.
000540*    09/08/2001  PDQ  TKT0177  RAISED WC-AREA-CELL-TABLE MAX TO
000550*                              10 CELLS TO COVER A 5X5 DIAGONAL.
000560*    04/30/2004  PDQ  TKT0205  ADDED RES-ERROR-FLAG TO SCRRESR SO
000570*                              A REJECTED (OVERFLOWED) ROUND CAN
000580*                              STILL BE WRITTEN TO THE RESULT
000590*                              FILE FOR RECONCILEMENT INSTEAD OF
000600*                              JUST DROPPED.
000610*    11/03/2005  PDQ  TKT0219  END-OF-JOB CONTROL TOTAL (RECORDS
000620*                              READ, REJECTED, TOTAL REWARD PAID)
000630*                              ADDED TO THE SYSOUT DISPLAY.
000640*    03/17/2006  PDQ  TKT0226  AUDIT FINDING.  A BET-AMOUNT OF
000650*                              ZERO OR LESS NOW SKIPS COMBO AND
000660*                              REWARD CHECKING ENTIRELY (EMPTY
000670*                              WIN TABLE, BLANK BONUS SYMBOL) --
000680*                              SEE 300-PLAY-ROUND.  BONUS-SYMBOL
000690*                              IMPACT IS NO LONGER APPLIED UNLESS
000700*                              THE BASE REWARD IS ALREADY OVER
000710*                              ZERO -- A MISS/EXTRA_BONUS DRAW
000720*                              WAS MANUFACTURING A REWARD OUT OF
000730*                              A ROUND WITH NO WINNING COMBOS.
000740*    09/12/2006  PDQ  TKT0231  AUDIT FINDING.  115-VALIDATE-CONFIG
000750*                              NOW CHECKS EVERY -COUNT FIELD
000760*                              (SYMBOL/WIN-COMBO/STD-PROB/
000770*                              BONUS-PROB/ROWS/COLUMNS, PLUS THE
000780*                              NESTED AREA-COUNT/AREA-CELL-COUNT/
000790*                              SP-SYMBOL-COUNT) AGAINST THE
000800*                              COPYBOOK'S OWN OCCURS MAXIMUM
000810*                              BEFORE ANY OF THEM IS EVER USED AS
000820*                              A SUBSCRIPT OR PERFORM BOUND.
000830*                              ADDED WS-ERR-MSG-14 THRU -21.
000840*    09/12/2006  PDQ  TKT0232  510-ACCUM-SYMBOL-REWARD'S FINAL ADD
000850*                              TO WS-TOTAL-REWARD NOW CARRIES AN
000860*                              ON SIZE ERROR CLAUSE LIKE EVERY
000870*                              OTHER REWARD ARITHMETIC STATEMENT
000880*                              IN THIS PROGRAM -- IT WAS THE ONE
000890*                              PLACE LEFT WHERE AN OVERFLOW WOULD
000900*                              HAVE TRUNCATED SILENTLY INSTEAD OF
000910*                              REJECTING THE TRANSACTION.
000920******************************************************************
000930
000940 IDENTIFICATION DIVISION.
000950 PROGRAM-ID.    SCRGAME.
000960 AUTHOR.        C J TREMAINE.
000970 INSTALLATION.  MIDTOWN GAMING SYSTEMS - BATCH SYSTEMS UNIT.
000980 DATE-WRITTEN.  08/14/1991.
000990 DATE-COMPILED.
001000 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001010*
001020* SCRGAMEJ
001030* //SCRGAME  JOB 1,NOTIFY=&SYSUID
001040* //***************************************************/
001050* //COBRUN  EXEC IGYWCL
001060* //COBOL.SYSIN  DD DSN=&SYSUID..SOURCE(SCRGAME),DISP=SHR
001070* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(SCRGAME),DISP=SHR
001080* //***************************************************/
001090* // IF RC = 0 THEN
001100* //***************************************************/
001110* //RUN     EXEC PGM=SCRGAME
001120* //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR
001130* //CONFIG    DD DSN=&SYSUID..INPUT(SCRCFG),DISP=SHR
001140* //BETIN     DD DSN=&SYSUID..INPUT(SCRBETS),DISP=SHR
001150* //RESLOUT   DD DSN=&SYSUID..OUTPUT(SCRGAME),DISP=SHR
001160* //SYSOUT    DD SYSOUT=*,OUTLIM=15000
001170* //CEEDUMP   DD DUMMY
001180* //SYSUDUMP  DD DUMMY
001190* //***************************************************/
001200* // ELSE
001210* // ENDIF
001220*
001230 ENVIRONMENT DIVISION.
001240 CONFIGURATION SECTION.
001250 SPECIAL-NAMES.
001260     UPSI-0 ON STATUS IS TRACE-SWITCH-ON
001270            OFF STATUS IS TRACE-SWITCH-OFF.
001280*
001290 INPUT-OUTPUT SECTION.
001300 FILE-CONTROL.
001310     SELECT CONFIG-FILE ASSIGN TO CONFIG
001320     ORGANIZATION IS SEQUENTIAL.
001330
001340     SELECT BET-FILE ASSIGN TO BETIN
001350     ORGANIZATION IS SEQUENTIAL.
001360
001370     SELECT RESULT-FILE ASSIGN TO RESLOUT
001380     ORGANIZATION IS SEQUENTIAL.
001390
001400 DATA DIVISION.
001410 FILE SECTION.
001420 FD  CONFIG-FILE RECORDING MODE F.
001430 01  CONFIG-REC.
001440     COPY SCRCFGR.
001450
001460 FD  BET-FILE RECORDING MODE F.
001470 01  BET-REC.
001480     COPY SCRBETR.
001490
001500 FD  RESULT-FILE RECORDING MODE F.
001510 01  RESULT-REC.
001520     COPY SCRRESR.
001530
001540 WORKING-STORAGE SECTION.
001550*
001560* Holds contents of the current datetime function - used only
001570* to seed FUNCTION RANDOM once at the top of the run.
001580 01  WS-DATETIME.
001590     05  WS-DT-YEAR              PIC 9(04).
001600     05  WS-DT-MONTH             PIC 99.
001610     05  WS-DT-DAY               PIC 99.
001620     05  WS-DT-HOUR              PIC 99.
001630     05  WS-DT-MINUTE            PIC 99.
001640     05  WS-DT-SECOND            PIC 99.
001650     05  WS-DT-HUNDREDTH         PIC 99.
001660     05  WS-DT-GMT-SIGN          PIC X.
001670     05  WS-DT-GMT-HOUR          PIC 99.
001680     05  WS-DT-GMT-MINUTE        PIC 99.
001690*
001700* The random-number seed, built from the low-order digits of the
001710* datetime above (minute/second/hundredth) -- same trick this
001720* shop has used since BIGNUM and CONVRTDB.
001730 01  WS-SEED-WORK.
001740     05  WS-SEED-MIN             PIC 9.
001750     05  WS-SEED-SEC             PIC 99.
001760     05  WS-SEED-HSEC            PIC 99.
001770 01  WS-SEED-NUMBER REDEFINES WS-SEED-WORK
001780                                 PIC 9(05).
001790*
001800 01  WS-RANDOM-FRACTION          PIC 9V9(09).
001810*
001820* File status / control switches
001830 01  WS-EOF-BET-FLAG             PIC X     VALUE 'N'.
001840     88  EOF-BET                           VALUE 'Y'.
001850*
001860 01  WS-PROB-FOUND-FLAG          PIC X     VALUE 'N'.
001870     88  PROB-ENTRY-FOUND                  VALUE 'Y'.
001880*
001890 01  WS-DRAW-FOUND-FLAG          PIC X     VALUE 'N'.
001900     88  DRAW-SYMBOL-FOUND                 VALUE 'Y'.
001910*
001920 01  WS-SYMBOL-FOUND-FLAG        PIC X     VALUE 'N'.
001930     88  SYMBOL-WAS-FOUND                  VALUE 'Y'.
001940*
001950 01  WS-COMBO-FOUND-FLAG         PIC X     VALUE 'N'.
001960     88  COMBO-WAS-FOUND                   VALUE 'Y'.
001970*
001980 01  WS-AREA-MATCHED-FLAG        PIC X     VALUE 'N'.
001990     88  AREA-FULLY-MATCHED                VALUE 'Y'.
002000*
002010* Row/column key for the current matrix cell, split the same
002020* way the reference "row:col" string is split at load time.
002030 01  WS-CELL-KEY.
002040     05  WS-CELL-KEY-ROW         PIC 9(02).
002050     05  WS-CELL-KEY-COL         PIC 9(02).
002060 01  WS-CELL-KEY-ALPHA REDEFINES WS-CELL-KEY
002070                                 PIC X(04).
002080*
002090* Subscripts and small counters -- all binary per shop standard.
002100 01  WS-ROW-IDX                  PIC 9(02) COMP.
002110 01  WS-COL-IDX                  PIC 9(02) COMP.
002120 01  WS-PROB-IDX                 PIC 9(03) COMP.
002130 01  WS-SP-SYM-IDX                PIC 9(03) COMP.
002140 01  WS-BONUS-IDX                PIC 9(03) COMP.
002150 01  WS-FOUND-PROB-IDX           PIC 9(03) COMP.
002160 01  WS-SYM-IDX                  PIC 9(03) COMP.
002170 01  WS-COMBO-IDX                PIC 9(03) COMP.
002180 01  WS-AREA-IDX                 PIC 9(02) COMP.
002190 01  WS-CELL-IDX                 PIC 9(02) COMP.
002200 01  WS-WIN-IDX                  PIC 9(03) COMP.
002210 01  WS-WIN-COMBO-IDX            PIC 9(02) COMP.
002220 01  WS-SYM-COMBO-COUNT          PIC 9(02) COMP.
002230 01  WS-DRAW-IDX                 PIC 9(03) COMP.
002240 01  WS-FOUND-SYM-IDX            PIC 9(03) COMP.
002250 01  WS-FOUND-COMBO-IDX          PIC 9(03) COMP.
002260 01  WS-SCAN-IDX                 PIC 9(03) COMP.
002270 01  WS-ERR-NO                   PIC 9(03) COMP.
002280*
002290* End-of-job control counters (not business logic - see TKT0219).
002300* Standalone accumulators, so they stand alone at the 77 level,
002310* same as this shop's other one-off working counters.
002320 77  WS-RECORDS-READ             PIC 9(07) COMP VALUE ZERO.
002330 77  WS-RECORDS-REJECTED         PIC 9(07) COMP VALUE ZERO.
002340*
002350* Weighted-draw work area, shared by the per-cell standard-symbol
002360* draw and the bonus-symbol draw.  This is the whole of this
002370* shop's WeightedRandomGenerator -- a plain cumulative-weight
002380* scan, not an alias table; see 318-WEIGHTED-DRAW.
002390 01  WS-DRAW-SYM-COUNT           PIC 9(03) COMP.
002400 01  WS-DRAW-TOTAL-WEIGHT        PIC 9(08) COMP.
002410 01  WS-DRAW-POINT               PIC 9(08) COMP.
002420 01  WS-RUNNING-SUM              PIC 9(08) COMP.
002430 01  WS-DRAW-RESULT-SYM          PIC X(10).
002440 01  WS-DRAW-WORK-TABLE.
002450     05  WS-DRAW-ENTRY OCCURS 10 TIMES.
002460         10  WS-DRAW-SYM-TABLE   PIC X(10).
002470         10  WS-DRAW-WEIGHT-TABLE PIC 9(06) COMP.
002480*
002490* Precomputed weight totals - one entry per CFG-STD-PROB-TABLE
002500* cell, plus the one bonus-pool total.  Built once at load time
002510* (120-COMPUTE-CELL-TOTALS) instead of on every draw.
002520 01  WS-CELL-TOTAL-WEIGHT-TABLE.
002530     05  WS-CELL-TOTAL-WEIGHT OCCURS 25 TIMES
002540                                 PIC 9(08) COMP.
002550 01  WS-BONUS-TOTAL-WEIGHT       PIC 9(08) COMP VALUE ZERO.
002560*
002570* Per-symbol temporary list of satisfied combination names,
002580* built while 400-FIND-WINNING-COMBOS walks one symbol, then
002590* copied into RES-WIN-COMBO-TABLE once the symbol is known to
002600* have at least one winner.
002610 01  WS-SYM-COMBO-NAME-TABLE.
002620     05  WS-SYM-COMBO-NAME OCCURS 10 TIMES
002630                                 PIC X(32).
002640*
002650* Running reward accumulator for the round in progress.  Money,
002660* so it stays zoned DISPLAY like every other amount field in
002670* this system - never COMP-1/COMP-2, never packed.
002680 01  WS-TOTAL-REWARD             PIC S9(09)V99.
002690 01  WS-SYM-REWARD                PIC S9(09)V99.
002700*
002710* Name fields used when searching CFG-SYMBOL-TABLE or
002720* CFG-WIN-COMBO-TABLE by name instead of by subscript.
002730 01  WS-LOOKUP-SYM-NAME          PIC X(10).
002740 01  WS-LOOKUP-COMBO-NAME        PIC X(32).
002750*
002760* Fatal configuration-error message table.  Laid out the same
002770* way TOPACCTS lays out its report-header lines - one FILLER
002780* REDEFINES so the right message can be picked by subscript.
002790 01  WS-ERROR-MESSAGES.
002800     05  WS-ERR-MSG-1            PIC X(60) VALUE
002810         "SCRGAME0001 - ROWS AND COLUMNS MUST BE GREATER ZERO".
002820     05  WS-ERR-MSG-2            PIC X(60) VALUE
002830         "SCRGAME0002 - NO SYMBOLS DEFINED IN THE SYMBOL TABLE".
002840     05  WS-ERR-MSG-3            PIC X(60) VALUE
002850         "SCRGAME0003 - NO WINNING COMBINATIONS ARE CONFIGURED".
002860     05  WS-ERR-MSG-4            PIC X(60) VALUE
002870         "SCRGAME0004 - NO STANDARD PROBABILITY TABLE ENTRIES".
002880     05  WS-ERR-MSG-5            PIC X(60) VALUE
002890         "SCRGAME0005 - A WEIGHT TABLE TOTAL IS ZERO OR NEGATIVE".
002900     05  WS-ERR-MSG-6            PIC X(60) VALUE
002910         "SCRGAME0006 - SYMBOL NAME NOT FOUND IN SYMBOL TABLE".
002920     05  WS-ERR-MSG-7            PIC X(60) VALUE
002930         "SCRGAME0007 - INVALID SYM-IMPACT VALUE ON BONUS SYMBOL".
002940     05  WS-ERR-MSG-8            PIC X(60) VALUE
002950         "SCRGAME0008 - A COVERED-AREA CELL IS OUT OF BOUNDS".
002960     05  WS-ERR-MSG-9            PIC X(60) VALUE
002970         "SCRGAME0009 - NO PROBABILITY ENTRY FOR CELL 0:0 EITHER".
002980     05  WS-ERR-MSG-10           PIC X(60) VALUE
002990         "SCRGAME0010 - COMBINATION NAME NOT FOUND BY SYMBOL".
003000     05  WS-ERR-MSG-11           PIC X(60) VALUE
003010         "SCRGAME0011 - BONUS MULTIPLY_REWARD MULTIPLIER NOT > 0".
003020     05  WS-ERR-MSG-12           PIC X(60) VALUE
003030         "SCRGAME0012 - BONUS EXTRA_BONUS AMOUNT IS NEGATIVE".
003040     05  WS-ERR-MSG-13           PIC X(60) VALUE
003050         "SCRGAME0013 - CONFIG FILE IS EMPTY - NO RECORD READ".
003060     05  WS-ERR-MSG-14           PIC X(60) VALUE
003070         "SCRGAME0014 - SYMBOL-COUNT EXCEEDS TABLE MAXIMUM OF 20".
003080     05  WS-ERR-MSG-15           PIC X(60) VALUE
003090         "SCRGAME0015 - WIN-COMBO-COUNT EXCEEDS TABLE MAX OF 10".
003100     05  WS-ERR-MSG-16           PIC X(60) VALUE
003110         "SCRGAME0016 - STD-PROB-COUNT EXCEEDS TABLE MAX OF 25".
003120     05  WS-ERR-MSG-17           PIC X(60) VALUE
003130         "SCRGAME0017 - BONUS-PROB-COUNT EXCEEDS TABLE MAX OF 10".
003140     05  WS-ERR-MSG-18           PIC X(60) VALUE
003150         "SCRGAME0018 - A COMBO AREA-COUNT EXCEEDS TABLE MAX 10".
003160     05  WS-ERR-MSG-19           PIC X(60) VALUE
003170         "SCRGAME0019 - AN AREA CELL-COUNT EXCEEDS TABLE MAX 10".
003180     05  WS-ERR-MSG-20           PIC X(60) VALUE
003190         "SCRGAME0020 - A CELL SYMBOL-COUNT EXCEEDS TABLE MAX 10".
003200     05  WS-ERR-MSG-21           PIC X(60) VALUE
003210         "SCRGAME0021 - ROWS OR COLUMNS EXCEED TABLE MAX OF 5".
003220 01  WS-ERROR-MSG-TABLE REDEFINES WS-ERROR-MESSAGES.
003230     05  WS-ERR-MSG OCCURS 21 TIMES
003240                                 PIC X(60).
003250*
003260 01  WS-TOTAL-REWARD-PAID        PIC S9(11)V99 VALUE ZERO.
003270 01  WS-RECORDS-READ-OUT         PIC ZZZZZZ9.
003280 01  WS-RECORDS-REJECTED-OUT     PIC ZZZZZZ9.
003290 01  WS-TOTAL-REWARD-PAID-OUT    PIC $ZZ,ZZZ,ZZZ,ZZ9.99.
003300*
003310****************************************************************
003320*                  PROCEDURE DIVISION                          *
003330****************************************************************
003340*
003350 PROCEDURE DIVISION.
003360*
003370 100-PRIMARY.
003380     PERFORM 105-OPEN-FILES
003390     PERFORM 110-LOAD-CONFIG
003400     PERFORM 200-PROCESS-BETS UNTIL EOF-BET
003410     PERFORM 900-CLOSE-FILES
003420     GO TO 9999-END-PROGRAM.
003430
003440 105-OPEN-FILES.
003450     OPEN INPUT CONFIG-FILE
003460     OPEN INPUT BET-FILE
003470     OPEN OUTPUT RESULT-FILE.
003480
003490 110-LOAD-CONFIG.
003500     READ CONFIG-FILE
003510         AT END
003520            MOVE 13 TO WS-ERR-NO
003530            PERFORM 910-FATAL-CONFIG-ERROR
003540     END-READ
003550     PERFORM 115-VALIDATE-CONFIG
003560     PERFORM 120-COMPUTE-CELL-TOTALS
003570     PERFORM 130-SEED-RANDOM-NUMBER.
003580
003590* 115-VALIDATE-CONFIG CHECKS EVERY -COUNT FIELD AGAINST THE
003600* OCCURS MAXIMUM THE COPYBOOK ACTUALLY DECLARES FOR THAT TABLE
003610* (SEE THE TABLE-MAXIMA BANNER IN SCRCFGR) BEFORE 120 OR ANY
003620* LATER PARAGRAPH EVER USES ONE OF THESE COUNTS AS A SUBSCRIPT
003630* OR A PERFORM ... UNTIL BOUND -- TKT0231.
003640 115-VALIDATE-CONFIG.
003650     IF CFG-ROWS = ZERO OR CFG-COLUMNS = ZERO
003660        MOVE 1 TO WS-ERR-NO
003670        PERFORM 910-FATAL-CONFIG-ERROR
003680     END-IF
003690     IF CFG-ROWS > 5 OR CFG-COLUMNS > 5
003700        MOVE 21 TO WS-ERR-NO
003710        PERFORM 910-FATAL-CONFIG-ERROR
003720     END-IF
003730     IF CFG-SYMBOL-COUNT = ZERO
003740        MOVE 2 TO WS-ERR-NO
003750        PERFORM 910-FATAL-CONFIG-ERROR
003760     END-IF
003770     IF CFG-SYMBOL-COUNT > 20
003780        MOVE 14 TO WS-ERR-NO
003790        PERFORM 910-FATAL-CONFIG-ERROR
003800     END-IF
003810     IF CFG-WIN-COMBO-COUNT = ZERO
003820        MOVE 3 TO WS-ERR-NO
003830        PERFORM 910-FATAL-CONFIG-ERROR
003840     END-IF
003850     IF CFG-WIN-COMBO-COUNT > 10
003860        MOVE 15 TO WS-ERR-NO
003870        PERFORM 910-FATAL-CONFIG-ERROR
003880     END-IF
003890     IF CFG-STD-PROB-COUNT = ZERO
003900        MOVE 4 TO WS-ERR-NO
003910        PERFORM 910-FATAL-CONFIG-ERROR
003920     END-IF
003930     IF CFG-STD-PROB-COUNT > 25
003940        MOVE 16 TO WS-ERR-NO
003950        PERFORM 910-FATAL-CONFIG-ERROR
003960     END-IF
003970     IF CFG-BONUS-PROB-COUNT > 10
003980        MOVE 17 TO WS-ERR-NO
003990        PERFORM 910-FATAL-CONFIG-ERROR
004000     END-IF
004010     PERFORM 116-VALIDATE-ONE-COMBO
004020        VARYING WS-COMBO-IDX FROM 1 BY 1
004030        UNTIL WS-COMBO-IDX > CFG-WIN-COMBO-COUNT
004040     PERFORM 118-VALIDATE-ONE-PROB-CELL
004050        VARYING WS-PROB-IDX FROM 1 BY 1
004060        UNTIL WS-PROB-IDX > CFG-STD-PROB-COUNT.
004070
004080 116-VALIDATE-ONE-COMBO.
004090     IF WC-AREA-COUNT(WS-COMBO-IDX) > 10
004100        MOVE 18 TO WS-ERR-NO
004110        PERFORM 910-FATAL-CONFIG-ERROR
004120     END-IF
004130     PERFORM 117-VALIDATE-ONE-AREA
004140        VARYING WS-AREA-IDX FROM 1 BY 1
004150        UNTIL WS-AREA-IDX > WC-AREA-COUNT(WS-COMBO-IDX).
004160
004170 117-VALIDATE-ONE-AREA.
004180     IF WC-AREA-CELL-COUNT(WS-COMBO-IDX, WS-AREA-IDX) > 10
004190        MOVE 19 TO WS-ERR-NO
004200        PERFORM 910-FATAL-CONFIG-ERROR
004210     END-IF.
004220
004230 118-VALIDATE-ONE-PROB-CELL.
004240     IF SP-SYMBOL-COUNT(WS-PROB-IDX) > 10
004250        MOVE 20 TO WS-ERR-NO
004260        PERFORM 910-FATAL-CONFIG-ERROR
004270     END-IF.
004280
004290 120-COMPUTE-CELL-TOTALS.
004300     PERFORM 121-SUM-ONE-CELL
004310        VARYING WS-PROB-IDX FROM 1 BY 1
004320        UNTIL WS-PROB-IDX > CFG-STD-PROB-COUNT
004330     IF CFG-BONUS-PROB-COUNT > ZERO
004340        PERFORM 125-SUM-BONUS-WEIGHT
004350     END-IF.
004360
004370 121-SUM-ONE-CELL.
004380     MOVE ZERO TO WS-CELL-TOTAL-WEIGHT(WS-PROB-IDX)
004390     PERFORM 122-ADD-ONE-SYMBOL-WEIGHT
004400        VARYING WS-SP-SYM-IDX FROM 1 BY 1
004410        UNTIL WS-SP-SYM-IDX > SP-SYMBOL-COUNT(WS-PROB-IDX)
004420     IF WS-CELL-TOTAL-WEIGHT(WS-PROB-IDX) NOT > ZERO
004430        MOVE 5 TO WS-ERR-NO
004440        PERFORM 910-FATAL-CONFIG-ERROR
004450     END-IF.
004460
004470 122-ADD-ONE-SYMBOL-WEIGHT.
004480     ADD SP-SYM-WEIGHT(WS-PROB-IDX, WS-SP-SYM-IDX)
004490       TO WS-CELL-TOTAL-WEIGHT(WS-PROB-IDX).
004500
004510 125-SUM-BONUS-WEIGHT.
004520     MOVE ZERO TO WS-BONUS-TOTAL-WEIGHT
004530     PERFORM 126-ADD-ONE-BONUS-WEIGHT
004540        VARYING WS-BONUS-IDX FROM 1 BY 1
004550        UNTIL WS-BONUS-IDX > CFG-BONUS-PROB-COUNT.
004560
004570 126-ADD-ONE-BONUS-WEIGHT.
004580     ADD BP-SYM-WEIGHT(WS-BONUS-IDX) TO WS-BONUS-TOTAL-WEIGHT.
004590
004600 130-SEED-RANDOM-NUMBER.
004610     MOVE FUNCTION CURRENT-DATE TO WS-DATETIME
004620     MOVE WS-DT-MINUTE    TO WS-SEED-MIN
004630     MOVE WS-DT-SECOND    TO WS-SEED-SEC
004640     MOVE WS-DT-HUNDREDTH TO WS-SEED-HSEC
004650     COMPUTE WS-RANDOM-FRACTION = FUNCTION RANDOM(WS-SEED-NUMBER).
004660
004670 200-PROCESS-BETS.
004680     PERFORM 210-READ-BET-RECORD
004690     IF NOT EOF-BET
004700        PERFORM 300-PLAY-ROUND THRU 300-PLAY-ROUND-EXIT
004710        PERFORM 800-BUILD-RESULT-RECORD
004720        PERFORM 810-WRITE-RESULT-RECORD
004730     END-IF.
004740
004750 210-READ-BET-RECORD.
004760     READ BET-FILE
004770         AT END MOVE 'Y' TO WS-EOF-BET-FLAG
004780     END-READ
004790     IF NOT EOF-BET
004800        ADD 1 TO WS-RECORDS-READ
004810     END-IF.
004820
004830 300-PLAY-ROUND.
004840     MOVE BET-ID TO RES-BET-ID
004850     MOVE 'N' TO RES-ERROR-FLAG
004860     PERFORM 310-GENERATE-MATRIX
004870     IF BET-AMOUNT NOT > ZERO
004880        MOVE ZERO TO RES-REWARD
004890        MOVE ZERO TO RES-WIN-COUNT
004900        MOVE SPACES TO RES-BONUS-SYMBOL
004910        GO TO 300-PLAY-ROUND-EXIT
004920     END-IF
004930     MOVE SPACES TO RES-BONUS-SYMBOL
004940     PERFORM 400-FIND-WINNING-COMBOS
004950     PERFORM 500-CALCULATE-REWARD
004960     IF NOT TRANSACTION-REJECTED AND WS-TOTAL-REWARD > ZERO
004970        PERFORM 600-APPLY-BONUS-SYMBOL
004980     END-IF
004990     IF NOT TRANSACTION-REJECTED
005000        MOVE WS-TOTAL-REWARD TO RES-REWARD
005010        ADD WS-TOTAL-REWARD TO WS-TOTAL-REWARD-PAID
005020     END-IF.
005030 300-PLAY-ROUND-EXIT.
005040     EXIT.
005050
005060 310-GENERATE-MATRIX.
005070     PERFORM 311-GENERATE-ONE-CELL
005080        VARYING WS-ROW-IDX FROM 1 BY 1
005090        UNTIL WS-ROW-IDX > CFG-ROWS
005100        AFTER WS-COL-IDX FROM 1 BY 1
005110        UNTIL WS-COL-IDX > CFG-COLUMNS.
005120
005130 311-GENERATE-ONE-CELL.
005140     COMPUTE WS-CELL-KEY-ROW = WS-ROW-IDX - 1
005150     COMPUTE WS-CELL-KEY-COL = WS-COL-IDX - 1
005160     PERFORM 312-FIND-CELL-PROB-ENTRY
005170     PERFORM 316-LOAD-CELL-DRAW-TABLE
005180     PERFORM 318-WEIGHTED-DRAW
005190     MOVE WS-DRAW-RESULT-SYM
005200       TO RES-MATRIX-COL(WS-ROW-IDX, WS-COL-IDX)
005210     IF TRACE-SWITCH-ON
005220        DISPLAY "SCRGAME CELL " WS-CELL-KEY-ALPHA " = "
005230                WS-DRAW-RESULT-SYM
005240     END-IF.
005250
005260 312-FIND-CELL-PROB-ENTRY.
005270     MOVE 'N' TO WS-PROB-FOUND-FLAG
005280     MOVE ZERO TO WS-FOUND-PROB-IDX
005290     PERFORM 313-SCAN-PROB-ENTRY
005300        VARYING WS-PROB-IDX FROM 1 BY 1
005310        UNTIL WS-PROB-IDX > CFG-STD-PROB-COUNT
005320           OR PROB-ENTRY-FOUND
005330     IF NOT PROB-ENTRY-FOUND
005340        PERFORM 314-FALLBACK-TO-ORIGIN
005350     END-IF.
005360
005370 313-SCAN-PROB-ENTRY.
005380     IF SP-ROW(WS-PROB-IDX) = WS-CELL-KEY-ROW
005390     AND SP-COL(WS-PROB-IDX) = WS-CELL-KEY-COL
005400        MOVE WS-PROB-IDX TO WS-FOUND-PROB-IDX
005410        MOVE 'Y' TO WS-PROB-FOUND-FLAG
005420     END-IF.
005430
005440 314-FALLBACK-TO-ORIGIN.
005450     MOVE 'N' TO WS-PROB-FOUND-FLAG
005460     PERFORM 315-SCAN-FOR-ORIGIN
005470        VARYING WS-PROB-IDX FROM 1 BY 1
005480        UNTIL WS-PROB-IDX > CFG-STD-PROB-COUNT
005490           OR PROB-ENTRY-FOUND
005500     IF NOT PROB-ENTRY-FOUND
005510        MOVE 9 TO WS-ERR-NO
005520        PERFORM 910-FATAL-CONFIG-ERROR
005530     END-IF.
005540
005550 315-SCAN-FOR-ORIGIN.
005560     IF SP-ROW(WS-PROB-IDX) = ZERO AND SP-COL(WS-PROB-IDX) = ZERO
005570        MOVE WS-PROB-IDX TO WS-FOUND-PROB-IDX
005580        MOVE 'Y' TO WS-PROB-FOUND-FLAG
005590     END-IF.
005600
005610 316-LOAD-CELL-DRAW-TABLE.
005620     MOVE SP-SYMBOL-COUNT(WS-FOUND-PROB-IDX) TO WS-DRAW-SYM-COUNT
005630     MOVE WS-CELL-TOTAL-WEIGHT(WS-FOUND-PROB-IDX)
005640       TO WS-DRAW-TOTAL-WEIGHT
005650     PERFORM 317-COPY-CELL-ENTRY
005660        VARYING WS-DRAW-IDX FROM 1 BY 1
005670        UNTIL WS-DRAW-IDX > WS-DRAW-SYM-COUNT.
005680
005690 317-COPY-CELL-ENTRY.
005700     MOVE SP-SYM-NAME(WS-FOUND-PROB-IDX, WS-DRAW-IDX)
005710       TO WS-DRAW-SYM-TABLE(WS-DRAW-IDX)
005720     MOVE SP-SYM-WEIGHT(WS-FOUND-PROB-IDX, WS-DRAW-IDX)
005730       TO WS-DRAW-WEIGHT-TABLE(WS-DRAW-IDX).
005740
005750* 318-WEIGHTED-DRAW is this shop's entire WeightedRandomGenerator
005760* -- a cumulative-weight scan over WS-DRAW-ENTRY, shared by the
005770* per-cell standard-symbol draw and the bonus-symbol draw.  The
005780* original ported program used an O(1) alias table here; this
005790* shop's COBOL does the equivalent O(n) scan instead (see
005810* handful of entries wide.
005820 318-WEIGHTED-DRAW.
005830     IF WS-DRAW-TOTAL-WEIGHT NOT > ZERO
005840        MOVE 5 TO WS-ERR-NO
005850        PERFORM 910-FATAL-CONFIG-ERROR
005860     END-IF
005870     COMPUTE WS-RANDOM-FRACTION = FUNCTION RANDOM
005880     COMPUTE WS-DRAW-POINT = FUNCTION INTEGER
005890        (WS-RANDOM-FRACTION * WS-DRAW-TOTAL-WEIGHT)
005900     MOVE ZERO TO WS-RUNNING-SUM
005910     MOVE 'N' TO WS-DRAW-FOUND-FLAG
005920     MOVE SPACES TO WS-DRAW-RESULT-SYM
005930     PERFORM 319-SCAN-WEIGHT-ENTRY
005940        VARYING WS-DRAW-IDX FROM 1 BY 1
005950        UNTIL WS-DRAW-IDX > WS-DRAW-SYM-COUNT
005960           OR DRAW-SYMBOL-FOUND.
005970
005980 319-SCAN-WEIGHT-ENTRY.
005990     ADD WS-DRAW-WEIGHT-TABLE(WS-DRAW-IDX) TO WS-RUNNING-SUM
006000     IF WS-DRAW-POINT < WS-RUNNING-SUM
006010        MOVE WS-DRAW-SYM-TABLE(WS-DRAW-IDX) TO WS-DRAW-RESULT-SYM
006020        MOVE 'Y' TO WS-DRAW-FOUND-FLAG
006030     END-IF.
006040
006050 400-FIND-WINNING-COMBOS.
006060     MOVE ZERO TO RES-WIN-COUNT
006070     PERFORM 410-CHECK-ONE-SYMBOL
006080        VARYING WS-SYM-IDX FROM 1 BY 1
006090        UNTIL WS-SYM-IDX > CFG-SYMBOL-COUNT.
006100
006110 410-CHECK-ONE-SYMBOL.
006120     IF SYM-TYPE(WS-SYM-IDX) = "standard"
006130        MOVE ZERO TO WS-SYM-COMBO-COUNT
006140        PERFORM 420-CHECK-ONE-COMBO
006150           VARYING WS-COMBO-IDX FROM 1 BY 1
006160           UNTIL WS-COMBO-IDX > CFG-WIN-COMBO-COUNT
006170        IF WS-SYM-COMBO-COUNT > ZERO
006180           PERFORM 460-ADD-SYMBOL-TO-RESULT
006190        END-IF
006200     END-IF.
006210
006220 420-CHECK-ONE-COMBO.
006230     EVALUATE WC-WHEN(WS-COMBO-IDX)
006240        WHEN "same_symbols"
006250           PERFORM 430-CHECK-SAME-SYMBOLS
006260        WHEN "linear_symbols"
006270           PERFORM 440-CHECK-LINEAR-SYMBOLS
006280     END-EVALUATE.
006290
006300 430-CHECK-SAME-SYMBOLS.
006310     MOVE ZERO TO WS-RUNNING-SUM
006320     PERFORM 431-COUNT-MATCHING-CELL
006330        VARYING WS-ROW-IDX FROM 1 BY 1
006340        UNTIL WS-ROW-IDX > CFG-ROWS
006350        AFTER WS-COL-IDX FROM 1 BY 1
006360        UNTIL WS-COL-IDX > CFG-COLUMNS
006370     IF WS-RUNNING-SUM >= WC-COUNT(WS-COMBO-IDX)
006380        PERFORM 450-RECORD-COMBO-FOR-SYMBOL
006390     END-IF.
006400
006410 431-COUNT-MATCHING-CELL.
006420     IF RES-MATRIX-COL(WS-ROW-IDX, WS-COL-IDX)
006430        = SYM-NAME(WS-SYM-IDX)
006440        ADD 1 TO WS-RUNNING-SUM
006450     END-IF.
006460
006470 440-CHECK-LINEAR-SYMBOLS.
006480     MOVE 'N' TO WS-AREA-MATCHED-FLAG
006490     PERFORM 441-CHECK-ONE-AREA
006500        VARYING WS-AREA-IDX FROM 1 BY 1
006510        UNTIL WS-AREA-IDX > WC-AREA-COUNT(WS-COMBO-IDX)
006520           OR AREA-FULLY-MATCHED
006530     IF AREA-FULLY-MATCHED
006540        PERFORM 450-RECORD-COMBO-FOR-SYMBOL
006550     END-IF.
006560
006570 441-CHECK-ONE-AREA.
006580     MOVE 'Y' TO WS-AREA-MATCHED-FLAG
006590     PERFORM 442-CHECK-ONE-CELL
006600        VARYING WS-CELL-IDX FROM 1 BY 1
006610        UNTIL WS-CELL-IDX >
006620           WC-AREA-CELL-COUNT(WS-COMBO-IDX, WS-AREA-IDX)
006630        OR NOT AREA-FULLY-MATCHED.
006640
006650 442-CHECK-ONE-CELL.
006660     IF WC-CELL-ROW(WS-COMBO-IDX, WS-AREA-IDX, WS-CELL-IDX)
006670           NOT < CFG-ROWS
006680     OR WC-CELL-COL(WS-COMBO-IDX, WS-AREA-IDX, WS-CELL-IDX)
006690           NOT < CFG-COLUMNS
006700        MOVE 8 TO WS-ERR-NO
006710        PERFORM 910-FATAL-CONFIG-ERROR
006720     END-IF
006730     COMPUTE WS-ROW-IDX =
006740        WC-CELL-ROW(WS-COMBO-IDX, WS-AREA-IDX, WS-CELL-IDX) + 1
006750     COMPUTE WS-COL-IDX =
006760        WC-CELL-COL(WS-COMBO-IDX, WS-AREA-IDX, WS-CELL-IDX) + 1
006770     IF RES-MATRIX-COL(WS-ROW-IDX, WS-COL-IDX)
006780        NOT = SYM-NAME(WS-SYM-IDX)
006790        MOVE 'N' TO WS-AREA-MATCHED-FLAG
006800     END-IF.
006810
006820 450-RECORD-COMBO-FOR-SYMBOL.
006830     ADD 1 TO WS-SYM-COMBO-COUNT
006840     MOVE WC-NAME(WS-COMBO-IDX)
006850       TO WS-SYM-COMBO-NAME(WS-SYM-COMBO-COUNT).
006860
006870 460-ADD-SYMBOL-TO-RESULT.
006880     ADD 1 TO RES-WIN-COUNT
006890     MOVE SYM-NAME(WS-SYM-IDX) TO RES-WIN-SYMBOL(RES-WIN-COUNT)
006900     MOVE WS-SYM-COMBO-COUNT
006910       TO RES-WIN-COMBO-COUNT(RES-WIN-COUNT)
006920     PERFORM 461-COPY-COMBO-NAME
006930        VARYING WS-WIN-COMBO-IDX FROM 1 BY 1
006940        UNTIL WS-WIN-COMBO-IDX > WS-SYM-COMBO-COUNT.
006950
006960 461-COPY-COMBO-NAME.
006970     MOVE WS-SYM-COMBO-NAME(WS-WIN-COMBO-IDX)
006980       TO RES-WIN-COMBO-TABLE(RES-WIN-COUNT, WS-WIN-COMBO-IDX).
006990
007000 500-CALCULATE-REWARD.
007010     MOVE ZERO TO WS-TOTAL-REWARD
007020     IF RES-WIN-COUNT > ZERO
007030        PERFORM 510-ACCUM-SYMBOL-REWARD
007040           VARYING WS-WIN-IDX FROM 1 BY 1
007050           UNTIL WS-WIN-IDX > RES-WIN-COUNT
007060              OR TRANSACTION-REJECTED
007070     END-IF.
007080
007090 510-ACCUM-SYMBOL-REWARD.
007100     MOVE RES-WIN-SYMBOL(WS-WIN-IDX) TO WS-LOOKUP-SYM-NAME
007110     PERFORM 700-LOOKUP-SYMBOL-BY-NAME
007120     COMPUTE WS-SYM-REWARD ROUNDED =
007130         BET-AMOUNT * SYM-REWARD-MULTIPLIER(WS-FOUND-SYM-IDX)
007140        ON SIZE ERROR
007150           PERFORM 890-REJECT-TRANSACTION-OVERFLOW
007160     END-COMPUTE
007170     IF NOT TRANSACTION-REJECTED
007180        PERFORM 520-APPLY-COMBO-MULTIPLIER
007190           VARYING WS-WIN-COMBO-IDX FROM 1 BY 1
007200           UNTIL WS-WIN-COMBO-IDX >
007210              RES-WIN-COMBO-COUNT(WS-WIN-IDX)
007220              OR TRANSACTION-REJECTED
007230     END-IF
007240     IF NOT TRANSACTION-REJECTED
007250        ADD WS-SYM-REWARD TO WS-TOTAL-REWARD
007260           ON SIZE ERROR
007270              PERFORM 890-REJECT-TRANSACTION-OVERFLOW
007280        END-ADD
007290     END-IF.
007300
007310 520-APPLY-COMBO-MULTIPLIER.
007320     MOVE RES-WIN-COMBO-TABLE(WS-WIN-IDX, WS-WIN-COMBO-IDX)
007330       TO WS-LOOKUP-COMBO-NAME
007340     PERFORM 720-LOOKUP-COMBO-BY-NAME
007350     COMPUTE WS-SYM-REWARD ROUNDED =
007360         WS-SYM-REWARD * WC-REWARD-MULTIPLIER(WS-FOUND-COMBO-IDX)
007370        ON SIZE ERROR
007380           PERFORM 890-REJECT-TRANSACTION-OVERFLOW
007390     END-COMPUTE.
007400
007410 600-APPLY-BONUS-SYMBOL.
007420     MOVE SPACES TO RES-BONUS-SYMBOL
007430     IF CFG-BONUS-PROB-COUNT > ZERO
007440     AND WS-BONUS-TOTAL-WEIGHT > ZERO
007450        PERFORM 610-LOAD-BONUS-DRAW-TABLE
007460        PERFORM 318-WEIGHTED-DRAW
007470        MOVE WS-DRAW-RESULT-SYM TO RES-BONUS-SYMBOL
007480        IF RES-BONUS-SYMBOL NOT = "MISS"
007490           MOVE RES-BONUS-SYMBOL TO WS-LOOKUP-SYM-NAME
007500           PERFORM 700-LOOKUP-SYMBOL-BY-NAME
007510           PERFORM 620-APPLY-SYMBOL-IMPACT
007520        END-IF
007530     END-IF.
007540
007550 610-LOAD-BONUS-DRAW-TABLE.
007560     MOVE CFG-BONUS-PROB-COUNT TO WS-DRAW-SYM-COUNT
007570     MOVE WS-BONUS-TOTAL-WEIGHT TO WS-DRAW-TOTAL-WEIGHT
007580     PERFORM 611-COPY-BONUS-ENTRY
007590        VARYING WS-DRAW-IDX FROM 1 BY 1
007600        UNTIL WS-DRAW-IDX > CFG-BONUS-PROB-COUNT.
007610
007620 611-COPY-BONUS-ENTRY.
007630     MOVE BP-SYM-NAME(WS-DRAW-IDX)
007640       TO WS-DRAW-SYM-TABLE(WS-DRAW-IDX)
007650     MOVE BP-SYM-WEIGHT(WS-DRAW-IDX)
007660       TO WS-DRAW-WEIGHT-TABLE(WS-DRAW-IDX).
007670
007680 620-APPLY-SYMBOL-IMPACT.
007690     EVALUATE SYM-IMPACT(WS-FOUND-SYM-IDX)
007700        WHEN "multiply_reward"
007710           IF SYM-REWARD-MULTIPLIER(WS-FOUND-SYM-IDX) NOT > ZERO
007720              MOVE 11 TO WS-ERR-NO
007730              PERFORM 910-FATAL-CONFIG-ERROR
007740           END-IF
007750           COMPUTE WS-TOTAL-REWARD ROUNDED =
007760              WS-TOTAL-REWARD
007770                 * SYM-REWARD-MULTIPLIER(WS-FOUND-SYM-IDX)
007780              ON SIZE ERROR
007790                 PERFORM 890-REJECT-TRANSACTION-OVERFLOW
007800           END-COMPUTE
007810        WHEN "extra_bonus"
007820           IF SYM-EXTRA(WS-FOUND-SYM-IDX) < ZERO
007830              MOVE 12 TO WS-ERR-NO
007840              PERFORM 910-FATAL-CONFIG-ERROR
007850           END-IF
007860           COMPUTE WS-TOTAL-REWARD ROUNDED =
007870              WS-TOTAL-REWARD + SYM-EXTRA(WS-FOUND-SYM-IDX)
007880              ON SIZE ERROR
007890                 PERFORM 890-REJECT-TRANSACTION-OVERFLOW
007900           END-COMPUTE
007910        WHEN OTHER
007920           MOVE 7 TO WS-ERR-NO
007930           PERFORM 910-FATAL-CONFIG-ERROR
007940     END-EVALUATE.
007950
007960 700-LOOKUP-SYMBOL-BY-NAME.
007970     MOVE 'N' TO WS-SYMBOL-FOUND-FLAG
007980     MOVE ZERO TO WS-FOUND-SYM-IDX
007990     PERFORM 710-SCAN-SYMBOL-ENTRY
008000        VARYING WS-SCAN-IDX FROM 1 BY 1
008010        UNTIL WS-SCAN-IDX > CFG-SYMBOL-COUNT
008020           OR SYMBOL-WAS-FOUND
008030     IF NOT SYMBOL-WAS-FOUND
008040        MOVE 6 TO WS-ERR-NO
008050        PERFORM 910-FATAL-CONFIG-ERROR
008060     END-IF.
008070
008080 710-SCAN-SYMBOL-ENTRY.
008090     IF SYM-NAME(WS-SCAN-IDX) = WS-LOOKUP-SYM-NAME
008100        MOVE WS-SCAN-IDX TO WS-FOUND-SYM-IDX
008110        MOVE 'Y' TO WS-SYMBOL-FOUND-FLAG
008120     END-IF.
008130
008140 720-LOOKUP-COMBO-BY-NAME.
008150     MOVE 'N' TO WS-COMBO-FOUND-FLAG
008160     MOVE ZERO TO WS-FOUND-COMBO-IDX
008170     PERFORM 730-SCAN-COMBO-ENTRY
008180        VARYING WS-SCAN-IDX FROM 1 BY 1
008190        UNTIL WS-SCAN-IDX > CFG-WIN-COMBO-COUNT
008200           OR COMBO-WAS-FOUND
008210     IF NOT COMBO-WAS-FOUND
008220        MOVE 10 TO WS-ERR-NO
008230        PERFORM 910-FATAL-CONFIG-ERROR
008240     END-IF.
008250
008260 730-SCAN-COMBO-ENTRY.
008270     IF WC-NAME(WS-SCAN-IDX) = WS-LOOKUP-COMBO-NAME
008280        MOVE WS-SCAN-IDX TO WS-FOUND-COMBO-IDX
008290        MOVE 'Y' TO WS-COMBO-FOUND-FLAG
008300     END-IF.
008310
008320 800-BUILD-RESULT-RECORD.
008330* The matrix, win table and (if drawn) bonus symbol were filled
008340* in directly into RESULT-REC by 310/400/600 above; nothing
008350* further to assemble except the trace display.
008360     IF TRACE-SWITCH-ON
008370        DISPLAY "SCRGAME RESULT BET " RES-BET-ID
008380                " REWARD " RES-REWARD
008390                " WINS "  RES-WIN-COUNT
008400     END-IF.
008410
008420 810-WRITE-RESULT-RECORD.
008430     WRITE RESULT-REC.
008440
008450 890-REJECT-TRANSACTION-OVERFLOW.
008460     MOVE 'Y' TO RES-ERROR-FLAG
008470     MOVE ZERO TO RES-REWARD
008480     MOVE ZERO TO RES-WIN-COUNT
008490     MOVE SPACES TO RES-BONUS-SYMBOL
008500     ADD 1 TO WS-RECORDS-REJECTED
008510     DISPLAY "SCRGAME REJECT - REWARD OVERFLOW ON BET "
008520             BET-ID.
008530
008540 900-CLOSE-FILES.
008550     CLOSE CONFIG-FILE
008560     CLOSE BET-FILE
008570     CLOSE RESULT-FILE
008580     MOVE WS-RECORDS-READ TO WS-RECORDS-READ-OUT
008590     MOVE WS-RECORDS-REJECTED TO WS-RECORDS-REJECTED-OUT
008600     MOVE WS-TOTAL-REWARD-PAID TO WS-TOTAL-REWARD-PAID-OUT
008610     DISPLAY SPACES
008620     DISPLAY "SCRGAME END OF JOB CONTROL TOTALS"
008630     DISPLAY "  BETS READ......: " WS-RECORDS-READ-OUT
008640     DISPLAY "  BETS REJECTED...: " WS-RECORDS-REJECTED-OUT
008650     DISPLAY "  TOTAL REWARD PAID: " WS-TOTAL-REWARD-PAID-OUT.
008660
008670 910-FATAL-CONFIG-ERROR.
008680     DISPLAY "SCRGAME ABEND - " WS-ERR-MSG(WS-ERR-NO)
008690     MOVE 16 TO RETURN-CODE
008700     CLOSE CONFIG-FILE
008710     CLOSE BET-FILE
008720     CLOSE RESULT-FILE
008730     GO TO 9999-END-PROGRAM.
008740
008750 9999-END-PROGRAM.
008760     STOP RUN.
