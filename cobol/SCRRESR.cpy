000100******************************************************************
000110*                                                                *
000120*    SCRRESR  --  SCRATCH-CARD GAME RESULT RECORD                *
000130*                                                                *
000140*    ONE RESULT-RECORD IS WRITTEN FOR EVERY BET-RECORD READ,     *
000150*    IN THE SAME ORDER THE BET FILE WAS READ.  RES-MATRIX IS     *
000160*    CARRIED AT THE SHOP MAXIMUM OF 5 ROWS BY 5 COLUMNS; ONLY    *
000170*    CFG-ROWS BY CFG-COLUMNS CELLS OF IT ARE ACTUALLY SET.       *
000180*                                                                *
000190*    CHANGE LOG                                                  *
000200*    ----------                                                  *
000210*    08/14/1991  CJT  TKT0014  ORIGINAL COPYBOOK FOR SCRGAME.
000220*    03/02/1993  CJT  TKT0061  ADDED RES-WIN-COMBO-TABLE SO ONE
000230*                              SYMBOL CAN CARRY MORE THAN ONE
000240*                              SATISFIED COMBINATION NAME.
000250*    06/05/1996  CJT  TKT0103  ADDED RES-BONUS-SYMBOL.
000255*    04/30/2004  PDQ  TKT0205  ADDED RES-ERROR-FLAG SO AN
000256*                              OVERFLOWED ROUND CAN STILL BE
000257*                              WRITTEN FOR RECONCILEMENT RATHER
000258*                              THAN JUST DROPPED.
000260******************************************************************
000270*
000280* TABLE MAXIMA IN THIS COPYBOOK:
000290*    RES-MATRIX ................. 5 ROWS X 5 COLUMNS
000300*    RES-WIN-TABLE ............... 20 WINNING SYMBOLS
000310*    RES-WIN-COMBO-TABLE (PER SYM) 10 COMBINATION NAMES
000320*
000330 01  RESULT-RECORD.
000340     05  RES-BET-ID                  PIC 9(06).
000350     05  RES-MATRIX OCCURS 5 TIMES.
000360         10  RES-MATRIX-COL OCCURS 5 TIMES
000370                                     PIC X(10).
000380     05  RES-REWARD                  PIC S9(09)V99.
000390     05  RES-WIN-COUNT               PIC 9(03).
000400     05  RES-WIN-TABLE OCCURS 20 TIMES.
000410         10  RES-WIN-SYMBOL          PIC X(10).
000420         10  RES-WIN-COMBO-COUNT     PIC 9(02).
000430         10  RES-WIN-COMBO-TABLE OCCURS 10 TIMES
000440                                     PIC X(32).
000450     05  RES-BONUS-SYMBOL            PIC X(10).
000453     05  RES-ERROR-FLAG              PIC X(01).
000456         88  TRANSACTION-REJECTED    VALUE 'Y'.
000460     05  FILLER                      PIC X(19).
